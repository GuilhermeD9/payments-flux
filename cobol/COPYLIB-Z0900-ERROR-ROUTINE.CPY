000100*
000200*  Reject/trace routine body - COPYed into a locally-named
000300*  Z0900-error-routine paragraph in the calling program, the
000400*  same way WC-MSG-SRCFILE/WC-MSG-PARA/WC-MSG-REASON are set
000500*  by the caller just before the PERFORM.
000600*
000700     DISPLAY WC-MSG-SRCFILE '/' WC-MSG-PARA
000800         ' - ' WC-MSG-REASON ' (' WC-MSG-TBLCURS ')'.
