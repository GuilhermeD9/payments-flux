000100
000200*    Transfer journal record - written once per posted
000300*    transfer, run date/time stamped at posting time.
000400*    Amount is packed COMP-3, same as the wallet and
000500*    transaction money fields.
000600
000700 01  JOURNAL-RECORD.
000800     03 JL-TRANSFER-ID                 PIC 9(10).
000900     03 JL-SENDER-ID                   PIC 9(8).
001000     03 JL-RECEIVER-ID                 PIC 9(8).
001100     03 JL-AMOUNT                      PIC 9(9)V99 COMP-3.
001200     03 JL-CREATED-AT                  PIC X(19).
001300     03 JL-CREATED-AT-R REDEFINES JL-CREATED-AT.
001400        05 JL-CREATED-DATE             PIC X(10).
001500        05 JL-CREATED-SEP              PIC X(1).
001600        05 JL-CREATED-TIME             PIC X(8).
