000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. TRANSPOST.
000400 AUTHOR. S SANDQVIST.
000500 INSTALLATION. EWPS - ELECTRONIC WALLET POSTING SYSTEM.
000600 DATE-WRITTEN. 1986-03-05.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED.
000900*
001000* Purpose: Transfer posting engine.  Loads the working wallet
001100*          master produced by WALLTMNT into a table, applies
001200*          the day's transfer file against it in file order,
001300*          debits/credits the two wallets touched and writes
001400*          a journal entry for each posted transfer, then
001500*          writes the final wallet master and the posting
001600*          report.  CALLed from PFTRAN after WALLTMNT runs.
001700*
001800**********************************************************
001900*  CHANGE LOG
002000*----------------------------------------------------------       TRNSPST1
002100* 1986-03-05 SJS  0000  Initial version.                          TRNSPST1
002200* 1987-08-19 BGK  0014  Added posting report (heading,            TRNSPST1
002300*                       detail line, control totals) for          TRNSPST1
002400*                       the overnight job log package.            TRNSPST1
002500* 1990-01-22 RH   0041  Self-transfer check added ahead of        TRNSPST1
002600*                       the balance check per updated rule        TRNSPST1
002700*                       order from operations.                    TRNSPST1
002800* 1998-09-17 BGK  0058  Y2K READINESS REVIEW - journal            TRNSPST1
002900*                       timestamp now carries a 4-digit           TRNSPST1
003000*                       year; report heading date widened         TRNSPST1
003100*                       to match.                                 TRNSPST1
003200* 2002-06-05 RH   0066  Wallet maintenance summary section        TRNSPST1
003300*                       added to the report, counts passed        TRNSPST1
003400*                       in from WALLTMNT via PFTRAN.              TRNSPST1
003500* 2003-02-18 RH   0067  Reason text widened to 26 bytes -         TRNSPST1
003600*                       was truncating "self transfer not        TRNSPST1
003700*                       allowed" on the trace line and the        TRNSPST1
003800*                       report STATUS column.  Transfer rule      TRNSPST1
003900*                       chain wired as PERFORM ... THRU with      TRNSPST1
004000*                       GO TO short-circuits.  Amount fields      TRNSPST1
004100*                       now packed COMP-3, same as the wallet     TRNSPST1
004200*                       balance and journal amount.               TRNSPST1
004300*----------------------------------------------------------       TRNSPST1
004400**********************************************************        
004500 ENVIRONMENT DIVISION.                                            
004600 CONFIGURATION SECTION.                                           
004700 SPECIAL-NAMES.                                                   
004800     C01 IS TOP-OF-FORM.                                          
004900*---------------------------------------------------------        
005000 INPUT-OUTPUT SECTION.                                            
005100 FILE-CONTROL.                                                    
005200     SELECT WALLET-MASTER-WRK ASSIGN TO WALLETWK                  
005300         ORGANIZATION IS SEQUENTIAL                               
005400         FILE STATUS IS WS-MSTWK-FS.                              
005500                                                                  
005600     SELECT TRANSFER-TXN-IN ASSIGN TO TRANXFIL                    
005700         ORGANIZATION IS SEQUENTIAL                               
005800         FILE STATUS IS WS-TXIN-FS.                               
005900                                                                  
006000     SELECT WALLET-MASTER-OUT ASSIGN TO WALLETOT                  
006100         ORGANIZATION IS SEQUENTIAL                               
006200         FILE STATUS IS WS-MSTOT-FS.                              
006300                                                                  
006400     SELECT TRANSFER-JOURNAL-OUT ASSIGN TO JRNLFILE               
006500         ORGANIZATION IS SEQUENTIAL                               
006600         FILE STATUS IS WS-JRNL-FS.                               
006700                                                                  
006800     SELECT POSTING-RPT-OUT ASSIGN TO PSTRPT                      
006900         ORGANIZATION IS SEQUENTIAL                               
007000         FILE STATUS IS WS-RPT-FS.                                
007100**********************************************************        
007200 DATA DIVISION.                                                   
007300 FILE SECTION.                                                    
007400                                                                  
007500 FD  WALLET-MASTER-WRK
007600     RECORD CONTAINS 134 CHARACTERS.
007700 01  WK-WALLET-RECORD.
007800     05 WK-WALLET-ID                PIC 9(8).
007900     05 WK-FULL-NAME                PIC X(40).
008000     05 WK-CPF-CNPJ                 PIC X(14).
008100     05 WK-EMAIL                    PIC X(40).
008200     05 WK-PASSWORD                 PIC X(20).
008300     05 WK-BALANCE                  PIC S9(9)V99 COMP-3.
008400     05 WK-VERSION                  PIC 9(6).
008500     05 FILLER REDEFINES WK-VERSION PIC X(6).
008600
008700 FD  TRANSFER-TXN-IN
008800     RECORD CONTAINS 22 CHARACTERS.
008900     COPY TRANTXN.
009000
009100 FD  WALLET-MASTER-OUT
009200     RECORD CONTAINS 134 CHARACTERS.
009300     COPY WALLET.
009400
009500 FD  TRANSFER-JOURNAL-OUT
009600     RECORD CONTAINS 51 CHARACTERS.
009700     COPY JOURNAL.
009800                                                                  
009900 FD  POSTING-RPT-OUT                                              
010000     RECORD CONTAINS 132 CHARACTERS.                              
010100 01  PR-REPORT-LINE                 PIC X(132).                   
010200**********************************************************        
010300 WORKING-STORAGE SECTION.                                         
010400                                                                  
010500*    one table entry per wallet carried forward from the          
010600*    maintenance run - same 9999 ceiling as WALLTMNT              
010700 01  WS-WALLET-TABLE.                                             
010800     05 WS-WALLET-ENTRY OCCURS 9999 TIMES                         
010900            INDEXED BY WP-IDX WP-SRCH.                            
011000         10 WE-WALLET-ID             PIC 9(8).                    
011100         10 WE-FULL-NAME             PIC X(40).                   
011200         10 WE-CPF-CNPJ              PIC X(14).                   
011300         10 WE-EMAIL                 PIC X(40).                   
011400         10 WE-PASSWORD              PIC X(20).                   
011500         10 WE-BALANCE               PIC S9(9)V99 COMP-3.
011600         10 WE-VERSION               PIC 9(6).                    
011700     05 FILLER                   PIC X(1)   VALUE SPACE.          
011800                                                                  
011900 01  WS-TABLE-COUNTERS.                                           
012000     05 WS-WALLET-COUNT          PIC S9(8) COMP VALUE ZERO.       
012100     05 WS-SENDER-IDX            PIC S9(8) COMP VALUE ZERO.       
012200     05 WS-RECEIVER-IDX          PIC S9(8) COMP VALUE ZERO.       
012300     05 FILLER                   PIC X(4)       VALUE SPACE.      
012400                                                                  
012500 01  SWITCHES.                                                    
012600     05 WP-EOF-SW                PIC X(1) VALUE 'N'.              
012700         88 WP-EOF                           VALUE 'Y'.           
012800     05 WP-VALID-TXN-SW          PIC X(1) VALUE 'Y'.              
012900         88 WP-VALID-TXN                     VALUE 'Y'.           
013000     05 WP-SENDER-FOUND-SW       PIC X(1) VALUE 'N'.              
013100         88 WP-SENDER-FOUND                  VALUE 'Y'.           
013200     05 WP-RECEIVER-FOUND-SW     PIC X(1) VALUE 'N'.              
013300         88 WP-RECEIVER-FOUND                VALUE 'Y'.           
013400     05 FILLER                   PIC X(1) VALUE SPACE.            
013500                                                                  
013600 01  FILE-STATUS-FIELDS.                                          
013700     05 WS-MSTWK-FS               PIC XX.                         
013800         88 WS-MSTWK-SUCCESSFUL        VALUE '00'.                
013900     05 WS-TXIN-FS                PIC XX.                         
014000         88 WS-TXIN-SUCCESSFUL         VALUE '00'.                
014100     05 WS-MSTOT-FS               PIC XX.                         
014200     05 WS-JRNL-FS                PIC XX.                         
014300     05 WS-RPT-FS                 PIC XX.                         
014400     05 FILLER                    PIC X(2) VALUE SPACE.           
014500                                                                  
014600*    control totals for the posting report                        
014700 01  WP-TOTALS-FIELDS.                                            
014800     05 WP-READ-COUNT             PIC S9(8) COMP VALUE ZERO.      
014900     05 WP-POSTED-COUNT           PIC S9(8) COMP VALUE ZERO.      
015000     05 WP-REJECTED-COUNT         PIC S9(8) COMP VALUE ZERO.      
015100     05 WP-NEXT-TRANSFER-ID       PIC S9(8) COMP VALUE ZERO.      
015200     05 FILLER                    PIC X(8)       VALUE SPACE.     
015300                                                                  
015400 01  WP-AMOUNT-TOTALS.
015500     05 WP-AMOUNT-POSTED          PIC S9(9)V99 COMP-3 VALUE ZERO.
015600     05 WP-AMOUNT-REJECTED        PIC S9(9)V99 COMP-3 VALUE ZERO.
015700     05 FILLER                    PIC X(8)       VALUE SPACE.
015800
015900*    run date/time, posted onto the journal and the report        
016000*    heading - REDEFINES give the YY/MM/DD, HH/MM/SS views        
016100 01  WP-RUN-DATE.                                                 
016200     05 WP-RUN-DATE-YYMMDD        PIC 9(6)  VALUE ZERO.           
016300     05 WP-RUN-DATE-R REDEFINES WP-RUN-DATE-YYMMDD.               
016400         10 WP-RUN-YY             PIC 9(2).                       
016500         10 WP-RUN-MM             PIC 9(2).                       
016600         10 WP-RUN-DD             PIC 9(2).
016700     05 WP-RUN-CENTURY            PIC 9(2)  VALUE 20.
016800     05 FILLER                    PIC X(4)       VALUE SPACE.
016900
017000 01  WP-RUN-TIME.                                                 
017100     05 WP-RUN-TIME-HHMMSSCC      PIC 9(8)  VALUE ZERO.           
017200     05 WP-RUN-TIME-R REDEFINES WP-RUN-TIME-HHMMSSCC.             
017300         10 WP-RUN-HH             PIC 9(2).                       
017400         10 WP-RUN-MN             PIC 9(2).                       
017500         10 WP-RUN-SS             PIC 9(2).
017600         10 WP-RUN-CC             PIC 9(2).
017700     05 FILLER                    PIC X(4)       VALUE SPACE.
017800
017900 01  WP-STAMP-FIELDS.                                             
018000     05 WP-STAMP-TEXT              PIC X(19).                     
018100     05 WP-STAMP-TEXT-R REDEFINES WP-STAMP-TEXT.                  
018200         10 WP-STAMP-DATE          PIC X(10).                     
018300         10 WP-STAMP-SEP           PIC X(1).                      
018400         10 WP-STAMP-TIME          PIC X(8).
018500     05 FILLER                    PIC X(4)       VALUE SPACE.
018600
018700*    reject-reason text for the current transaction               
018800 01  WP-REASON-FIELDS.
018900     05 WP-REASON-TEXT             PIC X(26)  VALUE SPACE.
019000     05 FILLER                    PIC X(4)       VALUE SPACE.
019100
019200*    display-form of the transfer id for the report line -        
019300*    DISPLAY usage so the alphanumeric move to RL-TRANSFER-ID     
019400*    carries the digit characters straight across                 
019500 01  WP-NEXT-TRANSFER-ID-D         PIC 9(8)   VALUE ZERO.         
019600                                                                  
019700*    working storage data for error/trace routine                 
019800     COPY Z0900-error-wkstg.                                      
019900                                                                  
020000 01  HEADLINE                      PIC X(132) VALUE ALL '-'.      
020100                                                                  
020200*---------------------------------------------------------        
020300*    posting report line layouts - restated from the shop's       
020400*    inventory print job for this report                          
020500*---------------------------------------------------------        
020600 01  RL-TITLE-LINE.                                               
020700     05 FILLER                    PIC X(40) VALUE SPACE.          
020800     05 FILLER                    PIC X(30)                       
020900            VALUE 'EWPS TRANSFER POSTING REPORT'.                 
021000     05 FILLER                    PIC X(62) VALUE SPACE.          
021100                                                                  
021200 01  RL-SUBTITLE-LINE.                                            
021300     05 FILLER                    PIC X(40) VALUE SPACE.          
021400     05 FILLER                    PIC X(10) VALUE 'RUN DATE '.    
021500     05 RL-SUB-YY                 PIC 9(2).                       
021600     05 FILLER                    PIC X(1)  VALUE '-'.            
021700     05 RL-SUB-MM                 PIC 9(2).                       
021800     05 FILLER                    PIC X(1)  VALUE '-'.            
021900     05 RL-SUB-DD                 PIC 9(2).                       
022000     05 FILLER                    PIC X(74) VALUE SPACE.          
022100                                                                  
022200 01  RL-COLUMN-HEADING.                                           
022300     05 FILLER                    PIC X(12) VALUE 'TRANSFER-ID'.  
022400     05 FILLER                    PIC X(11) VALUE 'SENDER-ID'.    
022500     05 FILLER                    PIC X(11) VALUE 'RECEIVER-ID'.  
022600     05 FILLER                    PIC X(16) VALUE 'AMOUNT'.       
022700     05 FILLER                    PIC X(82) VALUE 'STATUS'.       
022800                                                                  
022900 01  RL-DETAIL-LINE.                                              
023000     05 RL-TRANSFER-ID            PIC X(11).                      
023100     05 FILLER                    PIC X(1)  VALUE SPACE.          
023200     05 RL-SENDER-ID              PIC ZZZZZZZ9.                   
023300     05 FILLER                    PIC X(2)  VALUE SPACE.          
023400     05 RL-RECEIVER-ID            PIC ZZZZZZZ9.                   
023500     05 FILLER                    PIC X(5)  VALUE SPACE.          
023600     05 RL-AMOUNT                 PIC ZZZ,ZZZ,ZZ9.99.             
023700     05 FILLER                    PIC X(3)  VALUE SPACE.          
023800     05 RL-STATUS                 PIC X(26).
023900     05 FILLER                    PIC X(54) VALUE SPACE.
024000                                                                  
024100 01  RL-TOTAL-LINE-1.                                             
024200     05 FILLER                    PIC X(40)                       
024300            VALUE 'TRANSACTIONS READ . . . . . . . . .'.          
024400     05 RL-TOT-READ                PIC ZZZ,ZZ9.                   
024500     05 FILLER                    PIC X(85) VALUE SPACE.          
024600                                                                  
024700 01  RL-TOTAL-LINE-2.                                             
024800     05 FILLER                    PIC X(40)                       
024900            VALUE 'TRANSACTIONS POSTED  . . . . . . .'.           
025000     05 RL-TOT-POSTED              PIC ZZZ,ZZ9.                   
025100     05 FILLER                    PIC X(85) VALUE SPACE.          
025200                                                                  
025300 01  RL-TOTAL-LINE-3.                                             
025400     05 FILLER                    PIC X(40)                       
025500            VALUE 'TRANSACTIONS REJECTED . . . . . . .'.          
025600     05 RL-TOT-REJECTED            PIC ZZZ,ZZ9.                   
025700     05 FILLER                    PIC X(85) VALUE SPACE.          
025800                                                                  
025900 01  RL-TOTAL-LINE-4.                                             
026000     05 FILLER                    PIC X(40)                       
026100            VALUE 'TOTAL AMOUNT POSTED . . . . . . . .'.          
026200     05 RL-TOT-AMT-POSTED          PIC ZZZ,ZZZ,ZZ9.99.            
026300     05 FILLER                    PIC X(78) VALUE SPACE.          
026400                                                                  
026500 01  RL-TOTAL-LINE-5.                                             
026600     05 FILLER                    PIC X(40)                       
026700            VALUE 'TOTAL AMOUNT REJECTED  . . . . . . '.          
026800     05 RL-TOT-AMT-REJECTED        PIC ZZZ,ZZZ,ZZ9.99.            
026900     05 FILLER                    PIC X(78) VALUE SPACE.          
027000                                                                  
027100 01  RL-TOTAL-LINE-6.                                             
027200     05 FILLER                    PIC X(40)                       
027300            VALUE 'WALLETS ON FILE AFTER RUN . . . . .'.          
027400     05 RL-TOT-WALLETS             PIC ZZZ,ZZ9.                   
027500     05 FILLER                    PIC X(85) VALUE SPACE.          
027600                                                                  
027700 01  RL-SUMMARY-TITLE.                                            
027800     05 FILLER                    PIC X(40) VALUE SPACE.          
027900     05 FILLER                    PIC X(34)                       
028000            VALUE 'WALLET MAINTENANCE SUMMARY'.                   
028100     05 FILLER                    PIC X(58) VALUE SPACE.          
028200                                                                  
028300 01  RL-SUMMARY-LINE-1.                                           
028400     05 FILLER                    PIC X(40)                       
028500            VALUE 'RECORDS READ  . . . . . . . . . . .'.          
028600     05 RL-SUM-READ                PIC ZZZ,ZZ9.                   
028700     05 FILLER                    PIC X(85) VALUE SPACE.          
028800                                                                  
028900 01  RL-SUMMARY-LINE-2.                                           
029000     05 FILLER                    PIC X(40)                       
029100            VALUE 'RECORDS CREATED . . . . . . . . . .'.          
029200     05 RL-SUM-CREATED             PIC ZZZ,ZZ9.                   
029300     05 FILLER                    PIC X(85) VALUE SPACE.          
029400                                                                  
029500 01  RL-SUMMARY-LINE-3.                                           
029600     05 FILLER                    PIC X(40)                       
029700            VALUE 'RECORDS UPDATED . . . . . . . . . .'.          
029800     05 RL-SUM-UPDATED             PIC ZZZ,ZZ9.                   
029900     05 FILLER                    PIC X(85) VALUE SPACE.          
030000                                                                  
030100 01  RL-SUMMARY-LINE-4.                                           
030200     05 FILLER                    PIC X(40)                       
030300            VALUE 'RECORDS DELETED . . . . . . . . . .'.          
030400     05 RL-SUM-DELETED             PIC ZZZ,ZZ9.                   
030500     05 FILLER                    PIC X(85) VALUE SPACE.          
030600                                                                  
030700 01  RL-SUMMARY-LINE-5.                                           
030800     05 FILLER                    PIC X(40)                       
030900            VALUE 'RECORDS REJECTED  . . . . . . . . .'.          
031000     05 RL-SUM-REJECTED            PIC ZZZ,ZZ9.                   
031100     05 FILLER                    PIC X(85) VALUE SPACE.          
031200                                                                  
031300 LINKAGE SECTION.                                                 
031400 01  LK-WALLET-COUNTS.                                            
031500     05 LK-WM-READ                PIC S9(8) COMP.                 
031600     05 LK-WM-CREATED             PIC S9(8) COMP.                 
031700     05 LK-WM-UPDATED             PIC S9(8) COMP.                 
031800     05 LK-WM-DELETED             PIC S9(8) COMP.                 
031900     05 LK-WM-REJECTED            PIC S9(8) COMP.                 
032000     05 FILLER                    PIC X(8).                       
032100**********************************************************        
032200 PROCEDURE DIVISION USING LK-WALLET-COUNTS.                       
032300 0000-transpost.                                                  
032400                                                                  
032500     MOVE 'TransPost.CBL' TO WC-MSG-SRCFILE                       
032600                                                                  
032700     PERFORM A0100-init                                           
032800     PERFORM B0100-process-transfer-file UNTIL WP-EOF             
032900     PERFORM D0100-write-master                                   
033000     PERFORM F0100-print-control-totals                           
033100     PERFORM F0200-print-summary-section                          
033200     CLOSE POSTING-RPT-OUT                                        
033300     CLOSE TRANSFER-JOURNAL-OUT                                   
033400                                                                  
033500     EXIT PROGRAM                                                 
033600     .                                                            
033700                                                                  
033800**********************************************************        
033900 A0100-init.                                                      
034000                                                                  
034100     ACCEPT WP-RUN-DATE-YYMMDD FROM DATE                          
034200     ACCEPT WP-RUN-TIME-HHMMSSCC FROM TIME                        
034300                                                                  
034400     MOVE ZERO TO WS-WALLET-COUNT WP-NEXT-TRANSFER-ID             
034500     MOVE ZERO TO WP-READ-COUNT WP-POSTED-COUNT                   
034600                  WP-REJECTED-COUNT                               
034700     MOVE ZERO TO WP-AMOUNT-POSTED WP-AMOUNT-REJECTED             
034800                                                                  
034900     OPEN INPUT WALLET-MASTER-WRK                                 
035000     IF WS-MSTWK-SUCCESSFUL                                       
035100         PERFORM A0110-load-one-wallet UNTIL WS-MSTWK-FS = '10'   
035200     END-IF                                                       
035300     CLOSE WALLET-MASTER-WRK                                      
035400                                                                  
035500     MOVE 'N' TO WP-EOF-SW                                        
035600     OPEN INPUT TRANSFER-TXN-IN                                   
035700     IF WS-TXIN-SUCCESSFUL                                        
035800         READ TRANSFER-TXN-IN                                     
035900             AT END SET WP-EOF TO TRUE                            
036000         END-READ                                                 
036100     ELSE                                                         
036200         SET WP-EOF TO TRUE                                       
036300     END-IF                                                       
036400                                                                  
036500     PERFORM A0120-print-report-heading                           
036600                                                                  
036700     OPEN OUTPUT TRANSFER-JOURNAL-OUT                             
036800     .                                                            
036900                                                                  
037000**********************************************************        
037100 A0120-print-report-heading.                                      
037200                                                                  
037300     OPEN OUTPUT POSTING-RPT-OUT                                  
037400                                                                  
037500     MOVE WP-RUN-YY TO RL-SUB-YY                                  
037600     MOVE WP-RUN-MM TO RL-SUB-MM                                  
037700     MOVE WP-RUN-DD TO RL-SUB-DD                                  
037800                                                                  
037900     WRITE PR-REPORT-LINE FROM RL-TITLE-LINE                      
038000         AFTER ADVANCING PAGE                                     
038100     WRITE PR-REPORT-LINE FROM RL-SUBTITLE-LINE                   
038200         AFTER ADVANCING 1 LINES                                  
038300     WRITE PR-REPORT-LINE FROM HEADLINE                           
038400         AFTER ADVANCING 1 LINES                                  
038500     WRITE PR-REPORT-LINE FROM RL-COLUMN-HEADING                  
038600         AFTER ADVANCING 1 LINES                                  
038700     WRITE PR-REPORT-LINE FROM HEADLINE                           
038800         AFTER ADVANCING 1 LINES                                  
038900     .                                                            
039000                                                                  
039100**********************************************************        
039200 A0110-load-one-wallet.                                           
039300                                                                  
039400     READ WALLET-MASTER-WRK                                       
039500         AT END                                                   
039600             MOVE '10' TO WS-MSTWK-FS                             
039700         NOT AT END                                               
039800             ADD 1 TO WS-WALLET-COUNT                             
039900             SET WP-IDX TO WS-WALLET-COUNT                        
040000             MOVE WK-WALLET-ID  TO WE-WALLET-ID(WP-IDX)           
040100             MOVE WK-FULL-NAME  TO WE-FULL-NAME(WP-IDX)           
040200             MOVE WK-CPF-CNPJ   TO WE-CPF-CNPJ(WP-IDX)            
040300             MOVE WK-EMAIL      TO WE-EMAIL(WP-IDX)               
040400             MOVE WK-PASSWORD   TO WE-PASSWORD(WP-IDX)            
040500             MOVE WK-BALANCE    TO WE-BALANCE(WP-IDX)             
040600             MOVE WK-VERSION    TO WE-VERSION(WP-IDX)             
040700     END-READ                                                     
040800     .                                                            
040900                                                                  
041000**********************************************************        
041100 B0100-process-transfer-file.
041200
041300     MOVE 'Y' TO WP-VALID-TXN-SW
041400     MOVE SPACE TO WP-REASON-TEXT
041500     ADD 1 TO WP-READ-COUNT
041600
041700     PERFORM C0100-find-receiver
041800         THRU C0140-edit-sufficient-balance-EXIT
041900
042000     IF WP-VALID-TXN
042100         PERFORM C0200-post-transfer                              
042200         ADD 1 TO WP-POSTED-COUNT                                 
042300         ADD TX-AMOUNT TO WP-AMOUNT-POSTED                        
042400     ELSE                                                         
042500         ADD 1 TO WP-REJECTED-COUNT                               
042600         ADD TX-AMOUNT TO WP-AMOUNT-REJECTED                      
042700         MOVE 'B0100-process-transfer-file' TO WC-MSG-PARA        
042800         MOVE WP-REASON-TEXT TO WC-MSG-REASON                     
042900         PERFORM Z0900-error-routine                              
043000     END-IF                                                       
043100                                                                  
043200     PERFORM E0100-print-detail-line                              
043300                                                                  
043400     READ TRANSFER-TXN-IN                                         
043500         AT END SET WP-EOF TO TRUE                                
043600     END-READ                                                     
043700     .                                                            
043800                                                                  
043900**********************************************************        
044000 C0100-find-receiver.
044100
044200     MOVE 'N' TO WP-RECEIVER-FOUND-SW
044300     PERFORM C0101-test-one-receiver
044400         VARYING WP-SRCH FROM 1 BY 1
044500             UNTIL WP-SRCH > WS-WALLET-COUNT
044600                 OR WP-RECEIVER-FOUND
044700
044800     IF NOT WP-RECEIVER-FOUND
044900         MOVE 'N' TO WP-VALID-TXN-SW
045000         MOVE 'receiver not found' TO WP-REASON-TEXT
045100     ELSE
045200         SET WS-RECEIVER-IDX TO WP-SRCH
045300     END-IF
045400
045500     IF NOT WP-VALID-TXN
045600         GO TO C0140-edit-sufficient-balance-EXIT
045700     END-IF
045800     .
045900
046000**********************************************************
046100 C0110-find-sender.
046200
046300     MOVE 'N' TO WP-SENDER-FOUND-SW
046400     PERFORM C0111-test-one-sender
046500         VARYING WP-SRCH FROM 1 BY 1
046600             UNTIL WP-SRCH > WS-WALLET-COUNT
046700                 OR WP-SENDER-FOUND
046800
046900     IF NOT WP-SENDER-FOUND
047000         MOVE 'N' TO WP-VALID-TXN-SW
047100         MOVE 'sender not found' TO WP-REASON-TEXT
047200     ELSE
047300         SET WS-SENDER-IDX TO WP-SRCH
047400     END-IF
047500
047600     IF NOT WP-VALID-TXN
047700         GO TO C0140-edit-sufficient-balance-EXIT
047800     END-IF
047900     .
048000
048100**********************************************************
048200 C0120-edit-amount.
048300
048400     IF TX-AMOUNT NOT > ZERO
048500         MOVE 'N' TO WP-VALID-TXN-SW
048600         MOVE 'invalid amount' TO WP-REASON-TEXT
048700     END-IF
048800
048900     IF NOT WP-VALID-TXN
049000         GO TO C0140-edit-sufficient-balance-EXIT
049100     END-IF
049200     .
049300
049400**********************************************************
049500 C0130-edit-self-transfer.
049600
049700     IF TX-SENDER-ID = TX-RECEIVER-ID
049800         MOVE 'N' TO WP-VALID-TXN-SW
049900         MOVE 'self transfer not allowed' TO WP-REASON-TEXT
050000     END-IF
050100
050200     IF NOT WP-VALID-TXN
050300         GO TO C0140-edit-sufficient-balance-EXIT
050400     END-IF
050500     .
050600
050700**********************************************************
050800 C0140-edit-sufficient-balance.
050900
051000     SET WP-IDX TO WS-SENDER-IDX
051100     IF WE-BALANCE(WP-IDX) < TX-AMOUNT
051200         MOVE 'N' TO WP-VALID-TXN-SW
051300         MOVE 'insufficient balance' TO WP-REASON-TEXT
051400     END-IF
051500     .
051600
051700**********************************************************
051800 C0140-edit-sufficient-balance-EXIT.
051900
052000     EXIT.
052100
052200**********************************************************
052300 C0101-test-one-receiver.
052400
052500     IF WE-WALLET-ID(WP-SRCH) = TX-RECEIVER-ID
052600         SET WP-RECEIVER-FOUND TO TRUE
052700     END-IF
052800     .
052900
053000**********************************************************
053100 C0111-test-one-sender.
053200
053300     IF WE-WALLET-ID(WP-SRCH) = TX-SENDER-ID
053400         SET WP-SENDER-FOUND TO TRUE
053500     END-IF
053600     .
053700
053800**********************************************************
053900 C0200-post-transfer.
054000                                                                  
054100     SET WP-IDX TO WS-SENDER-IDX                                  
054200     SUBTRACT TX-AMOUNT FROM WE-BALANCE(WP-IDX)                   
054300     ADD 1 TO WE-VERSION(WP-IDX)                                  
054400                                                                  
054500     SET WP-IDX TO WS-RECEIVER-IDX                                
054600     ADD TX-AMOUNT TO WE-BALANCE(WP-IDX)                          
054700     ADD 1 TO WE-VERSION(WP-IDX)                                  
054800                                                                  
054900     ADD 1 TO WP-NEXT-TRANSFER-ID                                 
055000     PERFORM C0210-write-journal                                  
055100     .                                                            
055200                                                                  
055300**********************************************************        
055400 C0210-write-journal.                                             
055500                                                                  
055600     COMPUTE JL-TRANSFER-ID = WP-NEXT-TRANSFER-ID                 
055700     MOVE TX-SENDER-ID          TO JL-SENDER-ID                   
055800     MOVE TX-RECEIVER-ID        TO JL-RECEIVER-ID                 
055900     MOVE TX-AMOUNT             TO JL-AMOUNT                      
056000                                                                  
056100     MOVE WP-RUN-CENTURY        TO WP-STAMP-DATE(1:2)             
056200     MOVE WP-RUN-YY             TO WP-STAMP-DATE(3:2)             
056300     MOVE '-'                   TO WP-STAMP-DATE(5:1)             
056400     MOVE WP-RUN-MM             TO WP-STAMP-DATE(6:2)             
056500     MOVE '-'                   TO WP-STAMP-DATE(8:1)             
056600     MOVE WP-RUN-DD             TO WP-STAMP-DATE(9:2)             
056700     MOVE SPACE                 TO WP-STAMP-SEP                   
056800     MOVE WP-RUN-HH             TO WP-STAMP-TIME(1:2)             
056900     MOVE ':'                   TO WP-STAMP-TIME(3:1)             
057000     MOVE WP-RUN-MN             TO WP-STAMP-TIME(4:2)             
057100     MOVE ':'                   TO WP-STAMP-TIME(6:1)             
057200     MOVE WP-RUN-SS             TO WP-STAMP-TIME(7:2)             
057300                                                                  
057400     MOVE WP-STAMP-TEXT         TO JL-CREATED-AT                  
057500                                                                  
057600     WRITE JOURNAL-RECORD                                         
057700     .                                                            
057800                                                                  
057900**********************************************************        
058000 D0100-write-master.                                              
058100                                                                  
058200     OPEN OUTPUT WALLET-MASTER-OUT                                
058300     PERFORM D0110-write-one-wallet                               
058400         VARYING WP-IDX FROM 1 BY 1                               
058500             UNTIL WP-IDX > WS-WALLET-COUNT                       
058600     CLOSE WALLET-MASTER-OUT                                      
058700     .                                                            
058800                                                                  
058900**********************************************************        
059000 D0110-write-one-wallet.                                          
059100                                                                  
059200     MOVE WE-WALLET-ID(WP-IDX) TO WM-WALLET-ID                    
059300     MOVE WE-FULL-NAME(WP-IDX) TO WM-FULL-NAME                    
059400     MOVE WE-CPF-CNPJ(WP-IDX)  TO WM-CPF-CNPJ                     
059500     MOVE WE-EMAIL(WP-IDX)     TO WM-EMAIL                        
059600     MOVE WE-PASSWORD(WP-IDX)  TO WM-PASSWORD                     
059700     MOVE WE-BALANCE(WP-IDX)   TO WM-BALANCE                      
059800     MOVE WE-VERSION(WP-IDX)   TO WM-VERSION                      
059900     WRITE WALLET-MASTER-RECORD                                   
060000     .                                                            
060100                                                                  
060200**********************************************************        
060300*    detail line is printed as each transaction is read,          
060400*    right after it is posted or rejected - no report             
060500*    spool is kept, the same way this shop's other jobs           
060600*    print their detail lines in line with processing             
060700**********************************************************        
060800 E0100-print-detail-line.                                         
060900                                                                  
061000     IF WP-VALID-TXN                                              
061100         MOVE WP-NEXT-TRANSFER-ID TO WP-NEXT-TRANSFER-ID-D        
061200         MOVE WP-NEXT-TRANSFER-ID-D TO RL-TRANSFER-ID             
061300     ELSE                                                         
061400         MOVE 'REJECT' TO RL-TRANSFER-ID                          
061500     END-IF                                                       
061600     MOVE TX-SENDER-ID   TO RL-SENDER-ID                          
061700     MOVE TX-RECEIVER-ID TO RL-RECEIVER-ID                        
061800     MOVE TX-AMOUNT      TO RL-AMOUNT                             
061900     IF WP-VALID-TXN                                              
062000         MOVE 'POSTED' TO RL-STATUS                               
062100     ELSE                                                         
062200         MOVE WP-REASON-TEXT TO RL-STATUS                         
062300     END-IF                                                       
062400                                                                  
062500     WRITE PR-REPORT-LINE FROM RL-DETAIL-LINE                     
062600         AFTER ADVANCING 1 LINES                                  
062700     .                                                            
062800                                                                  
062900**********************************************************        
063000 F0100-print-control-totals.                                      
063100                                                                  
063200     WRITE PR-REPORT-LINE FROM HEADLINE                           
063300         AFTER ADVANCING 2 LINES                                  
063400                                                                  
063500     MOVE WP-READ-COUNT     TO RL-TOT-READ                        
063600     WRITE PR-REPORT-LINE FROM RL-TOTAL-LINE-1                    
063700         AFTER ADVANCING 1 LINES                                  
063800     MOVE WP-POSTED-COUNT   TO RL-TOT-POSTED                      
063900     WRITE PR-REPORT-LINE FROM RL-TOTAL-LINE-2                    
064000         AFTER ADVANCING 1 LINES                                  
064100     MOVE WP-REJECTED-COUNT TO RL-TOT-REJECTED                    
064200     WRITE PR-REPORT-LINE FROM RL-TOTAL-LINE-3                    
064300         AFTER ADVANCING 1 LINES                                  
064400     MOVE WP-AMOUNT-POSTED  TO RL-TOT-AMT-POSTED                  
064500     WRITE PR-REPORT-LINE FROM RL-TOTAL-LINE-4                    
064600         AFTER ADVANCING 1 LINES                                  
064700     MOVE WP-AMOUNT-REJECTED TO RL-TOT-AMT-REJECTED               
064800     WRITE PR-REPORT-LINE FROM RL-TOTAL-LINE-5                    
064900         AFTER ADVANCING 1 LINES                                  
065000     MOVE WS-WALLET-COUNT   TO RL-TOT-WALLETS                     
065100     WRITE PR-REPORT-LINE FROM RL-TOTAL-LINE-6                    
065200         AFTER ADVANCING 1 LINES                                  
065300     .                                                            
065400                                                                  
065500**********************************************************        
065600 F0200-print-summary-section.                                     
065700                                                                  
065800     WRITE PR-REPORT-LINE FROM HEADLINE                           
065900         AFTER ADVANCING 2 LINES                                  
066000     WRITE PR-REPORT-LINE FROM RL-SUMMARY-TITLE                   
066100         AFTER ADVANCING 1 LINES                                  
066200                                                                  
066300     MOVE LK-WM-READ    TO RL-SUM-READ                            
066400     WRITE PR-REPORT-LINE FROM RL-SUMMARY-LINE-1                  
066500         AFTER ADVANCING 1 LINES                                  
066600     MOVE LK-WM-CREATED TO RL-SUM-CREATED                         
066700     WRITE PR-REPORT-LINE FROM RL-SUMMARY-LINE-2                  
066800         AFTER ADVANCING 1 LINES                                  
066900     MOVE LK-WM-UPDATED TO RL-SUM-UPDATED                         
067000     WRITE PR-REPORT-LINE FROM RL-SUMMARY-LINE-3                  
067100         AFTER ADVANCING 1 LINES                                  
067200     MOVE LK-WM-DELETED TO RL-SUM-DELETED                         
067300     WRITE PR-REPORT-LINE FROM RL-SUMMARY-LINE-4                  
067400         AFTER ADVANCING 1 LINES                                  
067500     MOVE LK-WM-REJECTED TO RL-SUM-REJECTED                       
067600     WRITE PR-REPORT-LINE FROM RL-SUMMARY-LINE-5                  
067700         AFTER ADVANCING 1 LINES                                  
067800     .                                                            
067900                                                                  
068000**********************************************************        
068100 Z0900-error-routine.                                             
068200                                                                  
068300     COPY Z0900-error-routine.                                    
068400     .                                                            
068500**********************************************************        
