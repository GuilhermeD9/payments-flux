000100
000200*    Wallet create/update/delete transaction record.
000300*    ACTION drives WALLTMNT's processing - C = create (id
000400*    assigned by the program, balance forced to zero),
000500*    U = update name/e-mail only, D = delete by id.
000600*    CPF-CNPJ-RAW arrives with shop punctuation (dots,
000700*    slash, dash) still in it; WALLTMNT strips it before
000800*    handing the digit string to CPFCNPJ.
000900
001000 01  WALLETXN-RECORD.
001100     03 WX-ACTION                      PIC X(1).
001200        88 WX-ACTION-IS-CREATE             VALUE 'C'.
001300        88 WX-ACTION-IS-UPDATE             VALUE 'U'.
001400        88 WX-ACTION-IS-DELETE             VALUE 'D'.
001500     03 WX-WALLET-ID                   PIC 9(8).
001600     03 WX-FULL-NAME                   PIC X(40).
001700     03 WX-CPF-CNPJ-RAW                PIC X(18).
001800     03 WX-EMAIL                       PIC X(40).
001900     03 WX-PASSWORD                    PIC X(20).
002000     03 FILLER                         PIC X(8).
