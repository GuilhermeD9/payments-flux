000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. PFTRAN.
000400 AUTHOR. P BJORKLUND.
000500 INSTALLATION. EWPS - ELECTRONIC WALLET POSTING SYSTEM.
000600 DATE-WRITTEN. 1985-06-03.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED.
000900*
001000* Purpose: Nightly driver for the wallet run.  Runs the
001100*          wallet maintenance engine (WALLTMNT) to apply
001200*          the day's create/update/delete requests against
001300*          the wallet master, then runs the transfer
001400*          posting engine (TRANSPOST) against the result,
001500*          passing the maintenance counts through for the
001600*          posting report's summary section.  No operator
001700*          menu - this is the overnight batch stream, there
001800*          are no operator screens in this job.
001900*
002000**********************************************************
002100*  CHANGE LOG
002200*----------------------------------------------------------       PFTRAN01
002300* 1985-06-03 PB   0000  Initial version - called WALLTMNT         PFTRAN01
002400*                       and TRANSPOST in line, no recovery.       PFTRAN01
002500* 1987-08-19 BGK  0015  Added start/end run banners for the       PFTRAN01
002600*                       overnight job log.                        PFTRAN01
002700* 1998-09-17 BGK  0024  Y2K READINESS REVIEW - no date            PFTRAN01
002800*                       fields carried in this driver, no         PFTRAN01
002900*                       change required.                          PFTRAN01
003000* 2002-06-05 RH   0028  Pass wallet maintenance counts on         PFTRAN01
003100*                       to TRANSPOST for the combined             PFTRAN01
003200*                       posting report summary section.           PFTRAN01
003300* 2002-09-11 RH   0031  CALL literal said walletmnt, module       PFTRAN01
003400*                       PROGRAM-ID is WALLTMNT - maintenance      PFTRAN01
003500*                       step was never actually running.          PFTRAN01
003600*                       Corrected the literal.                    PFTRAN01
003700*----------------------------------------------------------       PFTRAN01
003800**********************************************************        
003900 ENVIRONMENT DIVISION.                                            
004000 CONFIGURATION SECTION.                                           
004100 SPECIAL-NAMES.                                                   
004200     C01 IS TOP-OF-FORM.                                          
004300**********************************************************        
004400 DATA DIVISION.                                                   
004500 WORKING-STORAGE SECTION.                                         
004600                                                                  
004700*    counts handed from WALLTMNT through to TRANSPOST for         
004800*    the posting report's wallet maintenance summary              
004900 01  WS-WALLET-COUNTS.                                            
005000     05 WS-WM-READ                PIC S9(8) COMP VALUE ZERO.      
005100     05 WS-WM-CREATED             PIC S9(8) COMP VALUE ZERO.      
005200     05 WS-WM-UPDATED             PIC S9(8) COMP VALUE ZERO.      
005300     05 WS-WM-DELETED             PIC S9(8) COMP VALUE ZERO.      
005400     05 WS-WM-REJECTED            PIC S9(8) COMP VALUE ZERO.      
005500     05 FILLER                    PIC X(8).                       
005600                                                                  
005700*    run date/time for the start/end job-log banners              
005800 01  WS-RUN-DATE.                                                 
005900     05 WS-RUN-DATE-YYMMDD        PIC 9(6)    VALUE ZERO.         
006000     05 WS-RUN-DATE-R REDEFINES WS-RUN-DATE-YYMMDD.               
006100         10 WS-RUN-YY             PIC 9(2).                       
006200         10 WS-RUN-MM             PIC 9(2).                       
006300         10 WS-RUN-DD             PIC 9(2).
006400     05 FILLER                    PIC X(4)    VALUE SPACE.
006500
006600 01  WS-RUN-TIME.                                                 
006700     05 WS-RUN-TIME-HHMMSSCC      PIC 9(8)    VALUE ZERO.         
006800     05 WS-RUN-TIME-R REDEFINES WS-RUN-TIME-HHMMSSCC.             
006900         10 WS-RUN-HH             PIC 9(2).                       
007000         10 WS-RUN-MN             PIC 9(2).                       
007100         10 WS-RUN-SS             PIC 9(2).
007200         10 WS-RUN-CC             PIC 9(2).
007300     05 FILLER                    PIC X(4)    VALUE SPACE.
007400                                                                  
007500 01  HEADLINE                     PIC X(78)   VALUE ALL '-'.      
007600 01  FILLER REDEFINES HEADLINE    PIC X(78).                      
007700                                                                  
007800 01  WS-RUN-SWITCHES.                                             
007900     05 WS-RUN-OK-SW              PIC X(1) VALUE 'Y'.             
008000         88 WS-RUN-OK                         VALUE 'Y'.          
008100     05 FILLER                    PIC X(1) VALUE SPACE.           
008200**********************************************************        
008300 PROCEDURE DIVISION.                                              
008400 0000-main.                                                       
008500                                                                  
008600     PERFORM A0100-init                                           
008700     PERFORM B0100-run-wallet-maintenance                         
008800     PERFORM C0100-run-transfer-posting                           
008900     PERFORM Z0100-exit-run                                       
009000                                                                  
009100     GOBACK                                                       
009200     .                                                            
009300                                                                  
009400**********************************************************        
009500 A0100-init.                                                      
009600                                                                  
009700     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE                          
009800     ACCEPT WS-RUN-TIME-HHMMSSCC FROM TIME                        
009900     MOVE ZERO TO WS-WM-READ WS-WM-CREATED WS-WM-UPDATED          
010000                  WS-WM-DELETED WS-WM-REJECTED                    
010100                                                                  
010200     DISPLAY HEADLINE                                             
010300     DISPLAY 'EWPS NIGHTLY WALLET RUN - STARTING '                
010400         WS-RUN-YY '-' WS-RUN-MM '-' WS-RUN-DD                    
010500         ' ' WS-RUN-HH ':' WS-RUN-MN ':' WS-RUN-SS                
010600     DISPLAY HEADLINE                                             
010700     .                                                            
010800                                                                  
010900**********************************************************        
011000 B0100-run-wallet-maintenance.                                    
011100                                                                  
011200     DISPLAY 'PFTRAN: calling WALLTMNT'                           
011300     CALL 'WALLTMNT' USING WS-WALLET-COUNTS                      
011400     .                                                            
011500                                                                  
011600**********************************************************        
011700 C0100-run-transfer-posting.                                      
011800                                                                  
011900     DISPLAY 'PFTRAN: calling TRANSPOST'                          
012000     CALL 'TRANSPOST' USING WS-WALLET-COUNTS                      
012100     .                                                            
012200                                                                  
012300**********************************************************        
012400 Z0100-exit-run.                                                  
012500                                                                  
012600     DISPLAY HEADLINE                                             
012700     DISPLAY 'EWPS NIGHTLY WALLET RUN - COMPLETE'                 
012800     DISPLAY HEADLINE                                             
012900     .                                                            
013000**********************************************************        
