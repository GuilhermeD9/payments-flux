000100
000200*    Wallet master record - one entry per wallet holder.
000300*    Balance is carried exact, 2 decimal places, COMP-3
000400*    usage (same packing this shop uses for money fields
000500*    elsewhere - see ITEM-PRICE/INVOICE-VAT/w9-charge).
000600*    CPF-CNPJ-R gives a CPF-sized view of the taxpayer
000700*    number for the 11-digit (personal) case; the trailing
000800*    3 bytes are blank when the holder is a company (CNPJ).
000900
001000 01  WALLET-MASTER-RECORD.
001100     03 WM-WALLET-ID                   PIC 9(8).
001200     03 WM-FULL-NAME                   PIC X(40).
001300     03 WM-CPF-CNPJ                    PIC X(14).
001400     03 WM-CPF-CNPJ-R REDEFINES WM-CPF-CNPJ.
001500        05 WM-CPF-VIEW                 PIC X(11).
001600        05 WM-CPF-VIEW-FILL            PIC X(3).
001700     03 WM-EMAIL                       PIC X(40).
001800     03 WM-PASSWORD                    PIC X(20).
001900     03 WM-BALANCE                     PIC S9(9)V99 COMP-3.
002000     03 WM-VERSION                     PIC 9(6).
002100     03 FILLER REDEFINES WM-VERSION    PIC X(6).
