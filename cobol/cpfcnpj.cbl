000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. cpfcnpj.
000400 AUTHOR. R HALVORSEN.
000500 INSTALLATION. EWPS - ELECTRONIC WALLET POSTING SYSTEM.
000600 DATE-WRITTEN. 1984-11-06.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED.
000900*
001000* Purpose: Validate a stripped taxpayer-number digit string
001100*          (CPF or CNPJ) by check-digit computation.  Pure
001200*          routine, no file I/O - CALLed by WALLTMNT for
001300*          every wallet-create transaction.
001400*
001500**********************************************************
001600*  CHANGE LOG
001700*----------------------------------------------------------       CPFCNPJ1
001800* 1984-11-06 RH   0000  Initial version - CPF module only.        CPFCNPJ1
001900* 1985-02-14 RH   0014  Added CNPJ (company) branch.              CPFCNPJ1
002000* 1986-07-30 BGK  0041  Fixed weight table off-by-one on          CPFCNPJ1
002100*                       the CPF second check digit.               CPFCNPJ1
002200* 1989-01-09 BGK  0077  Reject strings of 11/14 identical         CPFCNPJ1
002300*                       digits (e.g. 00000000000).                CPFCNPJ1
002400* 1992-05-22 SJS  0103  Length 12-13 now falls through to         CPFCNPJ1
002500*                       the CNPJ branch per finance memo -        CPFCNPJ1
002600*                       only a full 14 digits can pass.           CPFCNPJ1
002700* 1995-10-03 SJS  0119  Tidied the length EVALUATE.               CPFCNPJ1
002800* 1998-09-17 BGK  0142  Y2K READINESS REVIEW - no date            CPFCNPJ1
002900*                       fields in this module, no change.         CPFCNPJ1
003000* 2001-03-12 RH   0158  Renamed working fields to the WM-         CPFCNPJ1
003100*                       prefix used by the rest of EWPS.          CPFCNPJ1
003200* 2003-02-18 RH   0171  Position scan now rejects any non-        CPFCNPJ1
003300*                       digit character in the document - a       CPFCNPJ1
003400*                       letter would previously still measure     CPFCNPJ1
003500*                       a length and reach the check-digit        CPFCNPJ1
003600*                       routines.                                 CPFCNPJ1
003700*----------------------------------------------------------       CPFCNPJ1
003800**********************************************************        
003900 ENVIRONMENT DIVISION.                                            
004000 CONFIGURATION SECTION.                                           
004100 SPECIAL-NAMES.                                                   
004200     CLASS WM-DIGIT-CLASS IS '0' THRU '9'.                        
004300**********************************************************        
004400 DATA DIVISION.                                                   
004500 WORKING-STORAGE SECTION.                                         
004600                                                                  
004700*    length/shape of the incoming digit string                    
004800 01  WM-DOC-LENGTH               PIC S9(4) COMP VALUE ZERO.       
004900 01  WM-DOC-INDEX                PIC S9(4) COMP VALUE ZERO.       
005000 01  WM-DOC-WEIGHT               PIC S9(4) COMP VALUE ZERO.       
005100 01  WM-ONE-DIGIT                PIC 9(1)       VALUE ZERO.       
005200                                                                  
005300*    running sum/remainder/check-digit work fields                
005400 01  WM-CHECK-WORK.                                               
005500     05 WM-SUM                   PIC S9(7) COMP VALUE ZERO.       
005600     05 WM-QUOTIENT              PIC S9(7) COMP VALUE ZERO.       
005700     05 WM-REMAINDER             PIC S9(4) COMP VALUE ZERO.       
005800     05 WM-CHECK-DIGIT           PIC S9(4) COMP VALUE ZERO.       
005900     05 FILLER                   PIC X(4)  VALUE SPACE.           
006000                                                                  
006100*    all-identical-digit test                                     
006200 01  WM-FIRST-DIGIT              PIC X(1)  VALUE SPACE.           
006300 01  WM-ALL-SAME-SWITCH          PIC X(1)  VALUE 'Y'.             
006400     88 WM-ALL-SAME-DIGITS           VALUE 'Y'.                   
006500                                                                  
006600*    CPF weight table - weights 10..2 over d1..d9                 
006700 01  WM-CPF-WEIGHTS-1.                                            
006800     05 FILLER PIC 9(2) VALUE 10.  05 FILLER PIC 9(2) VALUE 09.   
006900     05 FILLER PIC 9(2) VALUE 08.  05 FILLER PIC 9(2) VALUE 07.   
007000     05 FILLER PIC 9(2) VALUE 06.  05 FILLER PIC 9(2) VALUE 05.   
007100     05 FILLER PIC 9(2) VALUE 04.  05 FILLER PIC 9(2) VALUE 03.   
007200     05 FILLER PIC 9(2) VALUE 02.                                 
007300 01  WM-CPF-WEIGHTS-1-R REDEFINES WM-CPF-WEIGHTS-1.               
007400     05 WM-CPF-W1 PIC 9(2) OCCURS 9 TIMES.                        
007500                                                                  
007600*    CNPJ weight table - first check digit, weights over          
007700*    d1..d12                                                      
007800 01  WM-CNPJ-WEIGHTS-1.                                           
007900     05 FILLER PIC 9(2) VALUE 05.  05 FILLER PIC 9(2) VALUE 04.   
008000     05 FILLER PIC 9(2) VALUE 03.  05 FILLER PIC 9(2) VALUE 02.   
008100     05 FILLER PIC 9(2) VALUE 09.  05 FILLER PIC 9(2) VALUE 08.   
008200     05 FILLER PIC 9(2) VALUE 07.  05 FILLER PIC 9(2) VALUE 06.   
008300     05 FILLER PIC 9(2) VALUE 05.  05 FILLER PIC 9(2) VALUE 04.   
008400     05 FILLER PIC 9(2) VALUE 03.  05 FILLER PIC 9(2) VALUE 02.   
008500 01  WM-CNPJ-WEIGHTS-1-R REDEFINES WM-CNPJ-WEIGHTS-1.             
008600     05 WM-CNPJ-W1 PIC 9(2) OCCURS 12 TIMES.                      
008700                                                                  
008800*    CNPJ weight table - second check digit, weights over         
008900*    d1..d13                                                      
009000 01  WM-CNPJ-WEIGHTS-2.                                           
009100     05 FILLER PIC 9(2) VALUE 06.  05 FILLER PIC 9(2) VALUE 05.   
009200     05 FILLER PIC 9(2) VALUE 04.  05 FILLER PIC 9(2) VALUE 03.   
009300     05 FILLER PIC 9(2) VALUE 02.  05 FILLER PIC 9(2) VALUE 09.   
009400     05 FILLER PIC 9(2) VALUE 08.  05 FILLER PIC 9(2) VALUE 07.   
009500     05 FILLER PIC 9(2) VALUE 06.  05 FILLER PIC 9(2) VALUE 05.   
009600     05 FILLER PIC 9(2) VALUE 04.  05 FILLER PIC 9(2) VALUE 03.   
009700     05 FILLER PIC 9(2) VALUE 02.                                 
009800 01  WM-CNPJ-WEIGHTS-2-R REDEFINES WM-CNPJ-WEIGHTS-2.             
009900     05 WM-CNPJ-W2 PIC 9(2) OCCURS 13 TIMES.                      
010000                                                                  
010100 LINKAGE SECTION.                                                 
010200 01  LC-DOCUMENT-DIGITS           PIC X(14).                      
010300 01  LC-DOCUMENT-VALID-SW         PIC X(1).                       
010400     88 LC-DOCUMENT-IS-VALID          VALUE 'Y'.                  
010500                                                                  
010600**********************************************************        
010700 PROCEDURE DIVISION USING LC-DOCUMENT-DIGITS                      
010800                          LC-DOCUMENT-VALID-SW.                   
010900 0000-cpfcnpj.                                                    
011000                                                                  
011100     MOVE 'Y' TO LC-DOCUMENT-VALID-SW                             
011200     PERFORM A0100-measure-document                               
011300     PERFORM A0200-check-all-same-digit                           
011400                                                                  
011500     IF LC-DOCUMENT-IS-VALID                                      
011600         EVALUATE WM-DOC-LENGTH                                   
011700             WHEN 11                                              
011800                 PERFORM B0100-validate-cpf                       
011900             WHEN 12 THRU 14                                      
012000                 PERFORM B0200-validate-cnpj                      
012100             WHEN OTHER                                           
012200                 MOVE 'N' TO LC-DOCUMENT-VALID-SW                 
012300         END-EVALUATE                                             
012400     END-IF                                                       
012500                                                                  
012600     EXIT PROGRAM                                                 
012700     .                                                            
012800                                                                  
012900**********************************************************        
013000 A0100-measure-document.                                          
013100                                                                  
013200*    length = position of the last non-space character,           
013300*    found by a forward scan that keeps overwriting the           
013400*    saved length on every non-space character seen               
013500     MOVE ZERO TO WM-DOC-LENGTH                                   
013600     PERFORM A0110-test-one-position                              
013700         VARYING WM-DOC-INDEX FROM 1 BY 1                         
013800             UNTIL WM-DOC-INDEX > 14                              
013900     .                                                            
014000                                                                  
014100**********************************************************        
014200 A0110-test-one-position.
014300
014400     IF LC-DOCUMENT-DIGITS(WM-DOC-INDEX:1) NOT = SPACE
014500         MOVE WM-DOC-INDEX TO WM-DOC-LENGTH
014600         IF LC-DOCUMENT-DIGITS(WM-DOC-INDEX:1)
014700                 IS NOT WM-DIGIT-CLASS
014800             MOVE 'N' TO LC-DOCUMENT-VALID-SW
014900         END-IF
015000     END-IF
015100     .
015200                                                                  
015300**********************************************************        
015400 A0200-check-all-same-digit.                                      
015500                                                                  
015600     MOVE 'Y' TO WM-ALL-SAME-SWITCH                               
015700     IF WM-DOC-LENGTH = 11 OR WM-DOC-LENGTH = 14                  
015800         MOVE LC-DOCUMENT-DIGITS(1:1) TO WM-FIRST-DIGIT           
015900         PERFORM A0210-compare-one-digit                          
016000             VARYING WM-DOC-INDEX FROM 2 BY 1                     
016100                 UNTIL WM-DOC-INDEX > WM-DOC-LENGTH               
016200     ELSE                                                         
016300         MOVE 'N' TO WM-ALL-SAME-SWITCH                           
016400     END-IF                                                       
016500                                                                  
016600     IF WM-ALL-SAME-DIGITS                                        
016700         MOVE 'N' TO LC-DOCUMENT-VALID-SW                         
016800     END-IF                                                       
016900     .                                                            
017000                                                                  
017100**********************************************************        
017200 A0210-compare-one-digit.                                         
017300                                                                  
017400     IF LC-DOCUMENT-DIGITS(WM-DOC-INDEX:1) NOT = WM-FIRST-DIGIT   
017500         MOVE 'N' TO WM-ALL-SAME-SWITCH                           
017600     END-IF                                                       
017700     .                                                            
017800                                                                  
017900**********************************************************        
018000 B0100-validate-cpf.                                              
018100                                                                  
018200     IF WM-DOC-LENGTH NOT = 11                                    
018300         MOVE 'N' TO LC-DOCUMENT-VALID-SW                         
018400     ELSE                                                         
018500         MOVE ZERO TO WM-SUM                                      
018600         PERFORM B0110-add-cpf-weight-1                           
018700             VARYING WM-DOC-INDEX FROM 1 BY 1                     
018800                 UNTIL WM-DOC-INDEX > 9                           
018900         PERFORM C0100-derive-check-digit                         
019000         MOVE LC-DOCUMENT-DIGITS(10:1) TO WM-ONE-DIGIT            
019100         IF WM-CHECK-DIGIT NOT = WM-ONE-DIGIT                     
019200             MOVE 'N' TO LC-DOCUMENT-VALID-SW                     
019300         END-IF                                                   
019400                                                                  
019500         IF LC-DOCUMENT-IS-VALID                                  
019600             MOVE ZERO TO WM-SUM                                  
019700             PERFORM B0120-add-cpf-weight-2                       
019800                 VARYING WM-DOC-INDEX FROM 1 BY 1                 
019900                     UNTIL WM-DOC-INDEX > 10                      
020000             PERFORM C0100-derive-check-digit                     
020100             MOVE LC-DOCUMENT-DIGITS(11:1) TO WM-ONE-DIGIT        
020200             IF WM-CHECK-DIGIT NOT = WM-ONE-DIGIT                 
020300                 MOVE 'N' TO LC-DOCUMENT-VALID-SW                 
020400             END-IF                                               
020500         END-IF                                                   
020600     END-IF                                                       
020700     .                                                            
020800                                                                  
020900**********************************************************        
021000 B0110-add-cpf-weight-1.                                          
021100                                                                  
021200     MOVE LC-DOCUMENT-DIGITS(WM-DOC-INDEX:1) TO WM-ONE-DIGIT      
021300     COMPUTE WM-SUM = WM-SUM + WM-ONE-DIGIT *
021400         WM-CPF-W1(WM-DOC-INDEX)
021500     .                                                            
021600                                                                  
021700**********************************************************        
021800 B0120-add-cpf-weight-2.                                          
021900                                                                  
022000     MOVE LC-DOCUMENT-DIGITS(WM-DOC-INDEX:1) TO WM-ONE-DIGIT      
022100     COMPUTE WM-DOC-WEIGHT = 12 - WM-DOC-INDEX                    
022200     COMPUTE WM-SUM = WM-SUM + WM-ONE-DIGIT * WM-DOC-WEIGHT       
022300     .                                                            
022400                                                                  
022500**********************************************************        
022600 B0200-validate-cnpj.                                             
022700                                                                  
022800*    only a full 14-digit string is a valid CNPJ - a              
022900*    12 or 13 digit string falls through to here invalid          
023000     IF WM-DOC-LENGTH NOT = 14                                    
023100         MOVE 'N' TO LC-DOCUMENT-VALID-SW                         
023200     ELSE                                                         
023300         MOVE ZERO TO WM-SUM                                      
023400         PERFORM B0210-add-cnpj-weight-1                          
023500             VARYING WM-DOC-INDEX FROM 1 BY 1                     
023600                 UNTIL WM-DOC-INDEX > 12                          
023700         PERFORM C0100-derive-check-digit                         
023800         MOVE LC-DOCUMENT-DIGITS(13:1) TO WM-ONE-DIGIT            
023900         IF WM-CHECK-DIGIT NOT = WM-ONE-DIGIT                     
024000             MOVE 'N' TO LC-DOCUMENT-VALID-SW                     
024100         END-IF                                                   
024200                                                                  
024300         IF LC-DOCUMENT-IS-VALID                                  
024400             MOVE ZERO TO WM-SUM                                  
024500             PERFORM B0220-add-cnpj-weight-2                      
024600                 VARYING WM-DOC-INDEX FROM 1 BY 1                 
024700                     UNTIL WM-DOC-INDEX > 13                      
024800             PERFORM C0100-derive-check-digit                     
024900             MOVE LC-DOCUMENT-DIGITS(14:1) TO WM-ONE-DIGIT        
025000             IF WM-CHECK-DIGIT NOT = WM-ONE-DIGIT                 
025100                 MOVE 'N' TO LC-DOCUMENT-VALID-SW                 
025200             END-IF                                               
025300         END-IF                                                   
025400     END-IF                                                       
025500     .                                                            
025600                                                                  
025700**********************************************************        
025800 B0210-add-cnpj-weight-1.                                         
025900                                                                  
026000     MOVE LC-DOCUMENT-DIGITS(WM-DOC-INDEX:1) TO WM-ONE-DIGIT      
026100     COMPUTE WM-SUM = WM-SUM + WM-ONE-DIGIT *
026200         WM-CNPJ-W1(WM-DOC-INDEX)
026300     .                                                            
026400                                                                  
026500**********************************************************        
026600 B0220-add-cnpj-weight-2.                                         
026700                                                                  
026800     MOVE LC-DOCUMENT-DIGITS(WM-DOC-INDEX:1) TO WM-ONE-DIGIT      
026900     COMPUTE WM-SUM = WM-SUM + WM-ONE-DIGIT *
027000         WM-CNPJ-W2(WM-DOC-INDEX)
027100     .                                                            
027200                                                                  
027300**********************************************************        
027400 C0100-derive-check-digit.                                        
027500                                                                  
027600     DIVIDE WM-SUM BY 11 GIVING WM-QUOTIENT                       
027700                          REMAINDER WM-REMAINDER                  
027800     IF WM-REMAINDER < 2                                          
027900         MOVE ZERO TO WM-CHECK-DIGIT                              
028000     ELSE                                                         
028100         COMPUTE WM-CHECK-DIGIT = 11 - WM-REMAINDER               
028200     END-IF                                                       
028300     .                                                            
028400**********************************************************        
