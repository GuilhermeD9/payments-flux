000100
000200*    Transfer transaction record - one wallet-to-wallet
000300*    money movement requested against the current run.
000400*    Amount is packed COMP-3, same as the other money
000500*    fields in this system.
000600
000700 01  TRANTXN-RECORD.
000800     03 TX-SENDER-ID                   PIC 9(8).
000900     03 TX-RECEIVER-ID                 PIC 9(8).
001000     03 TX-AMOUNT                      PIC 9(9)V99 COMP-3.
001100     03 FILLER REDEFINES TX-AMOUNT     PIC X(6).
