000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. WALLTMNT.
000400 AUTHOR. B KIRSCHNER.
000500 INSTALLATION. EWPS - ELECTRONIC WALLET POSTING SYSTEM.
000600 DATE-WRITTEN. 1986-02-11.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED.
000900*
001000* Purpose: Wallet maintenance engine.  Loads the current
001100*          wallet master into a table, applies a file of
001200*          create/update/delete transactions against it in
001300*          file order, and writes the table back out as
001400*          the working master picked up by TRANSPOST.
001500*          CALLed from PFTRAN - no interactive menu here,
001600*          these requests arrive as a batch file, there
001700*          are no on-line screens in this job.
001800*
001900**********************************************************
002000*  CHANGE LOG
002100*----------------------------------------------------------       WALTMNT1
002200* 1986-02-11 BGK  0000  Initial version.                          WALTMNT1
002300* 1986-09-04 BGK  0022  Added e-mail/password edits that          WALTMNT1
002400*                       the on-line screen used to do.            WALTMNT1
002500* 1988-11-30 RH   0049  Duplicate CPF-CNPJ/e-mail check           WALTMNT1
002600*                       widened to skip deleted entries.          WALTMNT1
002700* 1991-04-17 SJS  0066  Wallet id now assigned from the           WALTMNT1
002800*                       highest id seen on load, not a            WALTMNT1
002900*                       separate control record.                  WALTMNT1
003000* 1998-09-17 BGK  0090  Y2K READINESS REVIEW - no date            WALTMNT1
003100*                       fields carried in this program, no        WALTMNT1
003200*                       change required.                          WALTMNT1
003300* 2002-06-05 RH   0097  Return read/created/updated/              WALTMNT1
003400*                       deleted/rejected counts to caller         WALTMNT1
003500*                       for the posting report summary.           WALTMNT1
003600* 2003-02-18 RH   0104  Create-field edit/dup-check chain         WALTMNT1
003700*                       wired up as PERFORM ... THRU with         WALTMNT1
003800*                       GO TO short-circuits, replacing the       WALTMNT1
003900*                       old cascading IF-VALID tests.  Wallet     WALTMNT1
004000*                       balance now packed COMP-3, same as        WALTMNT1
004100*                       the money fields elsewhere in EWPS.       WALTMNT1
004200*----------------------------------------------------------       WALTMNT1
004300**********************************************************        
004400 ENVIRONMENT DIVISION.                                            
004500 CONFIGURATION SECTION.                                           
004600 SPECIAL-NAMES.                                                   
004700     C01 IS TOP-OF-FORM.                                          
004800*---------------------------------------------------------        
004900 INPUT-OUTPUT SECTION.                                            
005000 FILE-CONTROL.                                                    
005100     SELECT WALLET-MASTER-IN ASSIGN TO WALLETIN                   
005200         ORGANIZATION IS SEQUENTIAL                               
005300         FILE STATUS IS WS-MSTIN-FS.                              
005400                                                                  
005500     SELECT WALLET-TXN-IN ASSIGN TO WALLETXN                      
005600         ORGANIZATION IS SEQUENTIAL                               
005700         FILE STATUS IS WS-WXIN-FS.                               
005800                                                                  
005900     SELECT WALLET-MASTER-WRK ASSIGN TO WALLETWK                  
006000         ORGANIZATION IS SEQUENTIAL                               
006100         FILE STATUS IS WS-MSTWK-FS.                              
006200**********************************************************        
006300 DATA DIVISION.                                                   
006400 FILE SECTION.                                                    
006500                                                                  
006600 FD  WALLET-MASTER-IN
006700     RECORD CONTAINS 134 CHARACTERS.
006800     COPY WALLET.
006900
007000 FD  WALLET-TXN-IN
007100     RECORD CONTAINS 135 CHARACTERS.
007200     COPY WALLETXN.
007300
007400 FD  WALLET-MASTER-WRK
007500     RECORD CONTAINS 134 CHARACTERS.
007600 01  WK-WALLET-RECORD.
007700     05 WK-WALLET-ID                PIC 9(8).
007800     05 WK-FULL-NAME                PIC X(40).
007900     05 WK-CPF-CNPJ                 PIC X(14).
008000     05 WK-EMAIL                    PIC X(40).
008100     05 WK-PASSWORD                 PIC X(20).
008200     05 WK-BALANCE                  PIC S9(9)V99 COMP-3.
008300     05 WK-VERSION                  PIC 9(6).
008400     05 FILLER REDEFINES WK-VERSION PIC X(6).
008500**********************************************************        
008600 WORKING-STORAGE SECTION.                                         
008700                                                                  
008800*    one table entry per wallet on file - this shop's             
008900*    largest customer base runs well under the 9999 limit         
009000 01  WS-WALLET-TABLE.                                             
009100     05 WS-WALLET-ENTRY OCCURS 9999 TIMES                         
009200            INDEXED BY WM-IDX WM-SRCH.                            
009300         10 WE-WALLET-ID             PIC 9(8).                    
009400         10 WE-FULL-NAME             PIC X(40).                   
009500         10 WE-CPF-CNPJ              PIC X(14).                   
009600         10 WE-EMAIL                 PIC X(40).                   
009700         10 WE-PASSWORD              PIC X(20).                   
009800         10 WE-BALANCE               PIC S9(9)V99 COMP-3.
009900         10 WE-VERSION               PIC 9(6).                    
010000         10 WE-DELETED-SW            PIC X(1)   VALUE 'N'.        
010100             88 WE-IS-DELETED                       VALUE 'Y'.    
010200     05 FILLER                   PIC X(1)   VALUE SPACE.          
010300                                                                  
010400 01  WS-TABLE-COUNTERS.                                           
010500     05 WS-WALLET-COUNT          PIC S9(8) COMP VALUE ZERO.       
010600     05 WS-NEXT-WALLET-ID        PIC S9(8) COMP VALUE ZERO.       
010700     05 WS-FOUND-IDX             PIC S9(8) COMP VALUE ZERO.       
010800     05 FILLER                   PIC X(4)       VALUE SPACE.      
010900                                                                  
011000 01  SWITCHES.                                                    
011100     05 WX-EOF-SW                PIC X(1) VALUE 'N'.              
011200         88 WX-EOF                           VALUE 'Y'.           
011300     05 WM-VALID-TXN-SW          PIC X(1) VALUE 'Y'.              
011400         88 WM-VALID-TXN                     VALUE 'Y'.           
011500     05 WM-FOUND-SW              PIC X(1) VALUE 'N'.              
011600         88 WM-FOUND                         VALUE 'Y'.           
011700     05 FILLER                   PIC X(1) VALUE SPACE.            
011800                                                                  
011900 01  FILE-STATUS-FIELDS.                                          
012000     05 WS-MSTIN-FS               PIC XX.                         
012100         88 WS-MSTIN-SUCCESSFUL        VALUE '00'.                
012200     05 WS-WXIN-FS                PIC XX.                         
012300         88 WS-WXIN-SUCCESSFUL         VALUE '00'.                
012400     05 WS-MSTWK-FS               PIC XX.                         
012500         88 WS-MSTWK-SUCCESSFUL        VALUE '00'.                
012600     05 FILLER                    PIC X(2) VALUE SPACE.           
012700                                                                  
012800 01  WM-COUNTS-FIELDS.                                            
012900     05 WC-READ-COUNT             PIC S9(8) COMP VALUE ZERO.      
013000     05 WC-CREATED-COUNT          PIC S9(8) COMP VALUE ZERO.      
013100     05 WC-UPDATED-COUNT          PIC S9(8) COMP VALUE ZERO.      
013200     05 WC-DELETED-COUNT          PIC S9(8) COMP VALUE ZERO.      
013300     05 WC-REJECTED-COUNT         PIC S9(8) COMP VALUE ZERO.      
013400     05 FILLER                    PIC X(8)       VALUE SPACE.     
013500                                                                  
013600*    document-edit work fields                                    
013700 01  WM-DOC-WORK.                                                 
013800     05 WS-DOC-DIGITS             PIC X(14)      VALUE SPACE.     
013900     05 WS-DOC-DIGITS-R REDEFINES WS-DOC-DIGITS.                  
014000         10 WS-DOC-CPF-VIEW       PIC X(11).                      
014100         10 WS-DOC-CPF-FILL       PIC X(3).                       
014200     05 WS-DOC-RAW-INDEX          PIC S9(4) COMP VALUE ZERO.      
014300     05 WS-DOC-OUT-INDEX          PIC S9(4) COMP VALUE ZERO.      
014400     05 WS-DOC-VALID-SW           PIC X(1)       VALUE 'N'.       
014500         88 WS-DOC-IS-VALID                         VALUE 'Y'.    
014600     05 FILLER                    PIC X(1)       VALUE SPACE.     
014700                                                                  
014800*    e-mail/password edit work fields                             
014900 01  WM-EDIT-WORK.                                                
015000     05 WS-EMAIL-AT-CNT           PIC S9(4) COMP VALUE ZERO.      
015100     05 WS-EMAIL-AT-POS           PIC S9(4) COMP VALUE ZERO.      
015200     05 WS-EMAIL-DOT-POS          PIC S9(4) COMP VALUE ZERO.      
015300     05 WS-PASSWORD-LEN           PIC S9(4) COMP VALUE ZERO.      
015400     05 FILLER REDEFINES WS-PASSWORD-LEN PIC X(2).                
015500                                                                  
015600*    working storage data for error/trace routine                 
015700     COPY Z0900-error-wkstg.                                      
015800                                                                  
015900 01  HEADLINE                     PIC X(72)  VALUE ALL '-'.       
016000                                                                  
016100 LINKAGE SECTION.                                                 
016200 01  LK-WALLET-COUNTS.                                            
016300     05 LK-WM-READ                PIC S9(8) COMP.                 
016400     05 LK-WM-CREATED             PIC S9(8) COMP.                 
016500     05 LK-WM-UPDATED             PIC S9(8) COMP.                 
016600     05 LK-WM-DELETED             PIC S9(8) COMP.                 
016700     05 LK-WM-REJECTED            PIC S9(8) COMP.                 
016800     05 FILLER                    PIC X(8).                       
016900**********************************************************        
017000 PROCEDURE DIVISION USING LK-WALLET-COUNTS.                       
017100 0000-walltmnt.                                                   
017200                                                                  
017300     MOVE 'walletmnt.cbl' TO WC-MSG-SRCFILE                       
017400                                                                  
017500     PERFORM A0100-init                                           
017600     PERFORM B0100-process-wallet-file UNTIL WX-EOF               
017700     PERFORM D0100-write-master                                   
017800                                                                  
017900     MOVE WC-READ-COUNT     TO LK-WM-READ                         
018000     MOVE WC-CREATED-COUNT  TO LK-WM-CREATED                      
018100     MOVE WC-UPDATED-COUNT  TO LK-WM-UPDATED                      
018200     MOVE WC-DELETED-COUNT  TO LK-WM-DELETED                      
018300     MOVE WC-REJECTED-COUNT TO LK-WM-REJECTED                     
018400                                                                  
018500     EXIT PROGRAM                                                 
018600     .                                                            
018700                                                                  
018800**********************************************************        
018900 A0100-init.                                                      
019000                                                                  
019100     MOVE ZERO TO WS-WALLET-COUNT WS-NEXT-WALLET-ID               
019200     MOVE ZERO TO WC-READ-COUNT WC-CREATED-COUNT                  
019300                  WC-UPDATED-COUNT WC-DELETED-COUNT               
019400                  WC-REJECTED-COUNT                               
019500                                                                  
019600     OPEN INPUT WALLET-MASTER-IN                                  
019700     IF WS-MSTIN-SUCCESSFUL                                       
019800         PERFORM A0110-load-one-wallet UNTIL WS-MSTIN-FS = '10'   
019900     END-IF                                                       
020000     CLOSE WALLET-MASTER-IN                                       
020100                                                                  
020200     MOVE 'N' TO WX-EOF-SW                                        
020300     OPEN INPUT WALLET-TXN-IN                                     
020400     IF WS-WXIN-SUCCESSFUL                                        
020500         READ WALLET-TXN-IN                                       
020600             AT END SET WX-EOF TO TRUE                            
020700         END-READ                                                 
020800     ELSE                                                         
020900         SET WX-EOF TO TRUE                                       
021000     END-IF                                                       
021100     .                                                            
021200                                                                  
021300**********************************************************        
021400 A0110-load-one-wallet.                                           
021500                                                                  
021600     READ WALLET-MASTER-IN                                        
021700         AT END                                                   
021800             MOVE '10' TO WS-MSTIN-FS                             
021900         NOT AT END                                               
022000             ADD 1 TO WS-WALLET-COUNT                             
022100             SET WM-IDX TO WS-WALLET-COUNT                        
022200             MOVE WM-WALLET-ID  TO WE-WALLET-ID(WM-IDX)           
022300             MOVE WM-FULL-NAME  TO WE-FULL-NAME(WM-IDX)           
022400             MOVE WM-CPF-CNPJ   TO WE-CPF-CNPJ(WM-IDX)            
022500             MOVE WM-EMAIL      TO WE-EMAIL(WM-IDX)               
022600             MOVE WM-PASSWORD   TO WE-PASSWORD(WM-IDX)            
022700             MOVE WM-BALANCE    TO WE-BALANCE(WM-IDX)             
022800             MOVE WM-VERSION    TO WE-VERSION(WM-IDX)             
022900             MOVE 'N'           TO WE-DELETED-SW(WM-IDX)          
023000             IF WM-WALLET-ID >= WS-NEXT-WALLET-ID                 
023100                 COMPUTE WS-NEXT-WALLET-ID = WM-WALLET-ID + 1     
023200             END-IF                                               
023300     END-READ                                                     
023400     .                                                            
023500                                                                  
023600**********************************************************        
023700 B0100-process-wallet-file.                                       
023800                                                                  
023900     MOVE 'Y' TO WM-VALID-TXN-SW                                  
024000     ADD 1 TO WC-READ-COUNT                                       
024100                                                                  
024200     EVALUATE TRUE                                                
024300         WHEN WX-ACTION-IS-CREATE                                 
024400             PERFORM C0100-process-create                         
024500         WHEN WX-ACTION-IS-UPDATE                                 
024600             PERFORM C0200-process-update                         
024700         WHEN WX-ACTION-IS-DELETE                                 
024800             PERFORM C0300-process-delete                         
024900         WHEN OTHER                                               
025000             MOVE 'N' TO WM-VALID-TXN-SW                          
025100             MOVE 'invalid action code' TO WC-MSG-REASON          
025200     END-EVALUATE                                                 
025300                                                                  
025400     IF NOT WM-VALID-TXN                                          
025500         ADD 1 TO WC-REJECTED-COUNT                               
025600         PERFORM Z0900-error-routine                              
025700     END-IF                                                       
025800                                                                  
025900     READ WALLET-TXN-IN                                           
026000         AT END SET WX-EOF TO TRUE                                
026100     END-READ                                                     
026200     .                                                            
026300                                                                  
026400**********************************************************        
026500 C0100-process-create.
026600
026700     MOVE 'C0100-process-create' TO WC-MSG-PARA
026800     PERFORM C0110-edit-create-fields
026900         THRU C0140-add-wallet-to-table-EXIT
027000     IF WM-VALID-TXN
027100         ADD 1 TO WC-CREATED-COUNT
027200     END-IF
027300     .
027400**********************************************************
027500 C0110-edit-create-fields.                                        
027600                                                                  
027700     IF WX-FULL-NAME = SPACE                                      
027800         MOVE 'N' TO WM-VALID-TXN-SW                              
027900         MOVE 'full name required' TO WC-MSG-REASON               
028000     END-IF                                                       
028100                                                                  
028200     IF WM-VALID-TXN AND WX-CPF-CNPJ-RAW = SPACE                  
028300         MOVE 'N' TO WM-VALID-TXN-SW                              
028400         MOVE 'taxpayer number required' TO WC-MSG-REASON         
028500     END-IF                                                       
028600                                                                  
028700     IF WM-VALID-TXN AND WX-EMAIL = SPACE                         
028800         MOVE 'N' TO WM-VALID-TXN-SW                              
028900         MOVE 'e-mail required' TO WC-MSG-REASON                  
029000     END-IF                                                       
029100                                                                  
029200     IF WM-VALID-TXN                                              
029300         PERFORM C0111-edit-email-shape                           
029400     END-IF                                                       
029500                                                                  
029600     IF WM-VALID-TXN AND WX-PASSWORD = SPACE                      
029700         MOVE 'N' TO WM-VALID-TXN-SW                              
029800         MOVE 'password required' TO WC-MSG-REASON                
029900     END-IF                                                       
030000                                                                  
030100     IF WM-VALID-TXN                                              
030200         PERFORM C0112-edit-password-length                       
030300     END-IF                                                       
030400     IF NOT WM-VALID-TXN
030500         GO TO C0140-add-wallet-to-table-EXIT
030600     END-IF
030700     .                                                            
030800**********************************************************
030900 C0120-strip-and-validate-doc.                                    
031000                                                                  
031100*    drop dots/slash/dash - CPF-CNPJ travels the wire with        
031200*    shop punctuation still on it                                 
031300     MOVE SPACE TO WS-DOC-DIGITS                                  
031400     MOVE ZERO TO WS-DOC-OUT-INDEX                                
031500     PERFORM C0121-strip-one-position                             
031600         VARYING WS-DOC-RAW-INDEX FROM 1 BY 1                     
031700             UNTIL WS-DOC-RAW-INDEX > 18                          
031800                                                                  
031900     IF WS-DOC-OUT-INDEX NOT = 11 AND WS-DOC-OUT-INDEX NOT = 14   
032000         MOVE 'N' TO WM-VALID-TXN-SW                              
032100         MOVE 'invalid taxpayer number' TO WC-MSG-REASON          
032200     ELSE                                                         
032300         CALL 'cpfcnpj' USING WS-DOC-DIGITS WS-DOC-VALID-SW       
032400         IF NOT WS-DOC-IS-VALID                                   
032500             MOVE 'N' TO WM-VALID-TXN-SW                          
032600             MOVE 'invalid taxpayer number' TO WC-MSG-REASON      
032700         END-IF                                                   
032800     END-IF                                                       
032900     IF NOT WM-VALID-TXN
033000         GO TO C0140-add-wallet-to-table-EXIT
033100     END-IF
033200     .                                                            
033300**********************************************************
033400 C0130-check-duplicates.                                          
033500                                                                  
033600     PERFORM C0131-check-one-entry                                
033700         VARYING WM-SRCH FROM 1 BY 1                              
033800             UNTIL WM-SRCH > WS-WALLET-COUNT                      
033900     IF NOT WM-VALID-TXN
034000         GO TO C0140-add-wallet-to-table-EXIT
034100     END-IF
034200     .                                                            
034300**********************************************************
034400 C0140-add-wallet-to-table.                                       
034500                                                                  
034600     ADD 1 TO WS-WALLET-COUNT                                     
034700     SET WM-IDX TO WS-WALLET-COUNT                                
034800     MOVE WS-NEXT-WALLET-ID TO WE-WALLET-ID(WM-IDX)               
034900     ADD 1 TO WS-NEXT-WALLET-ID                                   
035000     MOVE WX-FULL-NAME      TO WE-FULL-NAME(WM-IDX)               
035100     MOVE WS-DOC-DIGITS     TO WE-CPF-CNPJ(WM-IDX)                
035200     MOVE WX-EMAIL          TO WE-EMAIL(WM-IDX)                   
035300     MOVE WX-PASSWORD       TO WE-PASSWORD(WM-IDX)                
035400     MOVE ZERO              TO WE-BALANCE(WM-IDX)                 
035500     MOVE ZERO              TO WE-VERSION(WM-IDX)                 
035600     MOVE 'N'               TO WE-DELETED-SW(WM-IDX)              
035700     .                                                            
035800
035900**********************************************************
036000 C0140-add-wallet-to-table-EXIT.
036100     EXIT.
036200**********************************************************
036300 C0111-edit-email-shape.                                          
036400                                                                  
036500     MOVE ZERO TO WS-EMAIL-AT-CNT WS-EMAIL-AT-POS                 
036600                  WS-EMAIL-DOT-POS                                
036700     INSPECT WX-EMAIL TALLYING WS-EMAIL-AT-CNT FOR ALL '@'        
036800                                                                  
036900     IF WS-EMAIL-AT-CNT NOT = 1                                   
037000         MOVE 'N' TO WM-VALID-TXN-SW                              
037100         MOVE 'invalid e-mail' TO WC-MSG-REASON                   
037200     ELSE                                                         
037300         PERFORM C0113-find-at-position                           
037400             VARYING WS-DOC-RAW-INDEX FROM 1 BY 1                 
037500                 UNTIL WS-DOC-RAW-INDEX > 40                      
037600                                                                  
037700         IF WS-EMAIL-AT-POS < 2                                   
037800             MOVE 'N' TO WM-VALID-TXN-SW                          
037900             MOVE 'invalid e-mail' TO WC-MSG-REASON               
038000         ELSE                                                     
038100             PERFORM C0114-find-dot-position                      
038200                 VARYING WS-DOC-RAW-INDEX                         
038300                     FROM WS-EMAIL-AT-POS BY 1                    
038400                         UNTIL WS-DOC-RAW-INDEX > 40              
038500                                                                  
038600             IF WS-EMAIL-DOT-POS <= WS-EMAIL-AT-POS               
038700                 MOVE 'N' TO WM-VALID-TXN-SW                      
038800                 MOVE 'invalid e-mail' TO WC-MSG-REASON           
038900             END-IF                                               
039000         END-IF                                                   
039100     END-IF                                                       
039200     .                                                            
039300**********************************************************
039400 C0113-find-at-position.                                          
039500                                                                  
039600     IF WX-EMAIL(WS-DOC-RAW-INDEX:1) = '@'                        
039700         MOVE WS-DOC-RAW-INDEX TO WS-EMAIL-AT-POS                 
039800     END-IF                                                       
039900     .                                                            
040000**********************************************************
040100 C0114-find-dot-position.                                         
040200                                                                  
040300     IF WX-EMAIL(WS-DOC-RAW-INDEX:1) = '.'                        
040400         MOVE WS-DOC-RAW-INDEX TO WS-EMAIL-DOT-POS                
040500     END-IF                                                       
040600     .                                                            
040700**********************************************************
040800 C0112-edit-password-length.                                      
040900                                                                  
041000*    forward scan - position of the last non-space                
041100*    character is the password length                             
041200     MOVE ZERO TO WS-PASSWORD-LEN                                 
041300     PERFORM C0115-test-password-position                         
041400         VARYING WS-DOC-RAW-INDEX FROM 1 BY 1                     
041500             UNTIL WS-DOC-RAW-INDEX > 20                          
041600                                                                  
041700     IF WS-PASSWORD-LEN < 6                                       
041800         MOVE 'N' TO WM-VALID-TXN-SW                              
041900         MOVE 'password too short' TO WC-MSG-REASON               
042000     END-IF                                                       
042100     .                                                            
042200**********************************************************
042300 C0115-test-password-position.                                    
042400                                                                  
042500     IF WX-PASSWORD(WS-DOC-RAW-INDEX:1) NOT = SPACE               
042600         MOVE WS-DOC-RAW-INDEX TO WS-PASSWORD-LEN                 
042700     END-IF                                                       
042800     .                                                            
042900**********************************************************
043000 C0121-strip-one-position.                                        
043100                                                                  
043200     IF WX-CPF-CNPJ-RAW(WS-DOC-RAW-INDEX:1) >= '0'                
043300        AND WX-CPF-CNPJ-RAW(WS-DOC-RAW-INDEX:1) <= '9'            
043400         ADD 1 TO WS-DOC-OUT-INDEX                                
043500         IF WS-DOC-OUT-INDEX <= 14                                
043600             MOVE WX-CPF-CNPJ-RAW(WS-DOC-RAW-INDEX:1)             
043700                 TO WS-DOC-DIGITS(WS-DOC-OUT-INDEX:1)             
043800         END-IF                                                   
043900     END-IF                                                       
044000     .                                                            
044100**********************************************************
044200 C0131-check-one-entry.                                           
044300                                                                  
044400     IF NOT WE-IS-DELETED(WM-SRCH)                                
044500         IF WE-CPF-CNPJ(WM-SRCH) = WS-DOC-DIGITS                  
044600             MOVE 'N' TO WM-VALID-TXN-SW                          
044700             MOVE 'duplicate taxpayer number' TO WC-MSG-REASON    
044800         END-IF                                                   
044900         IF WE-EMAIL(WM-SRCH) = WX-EMAIL                          
045000             MOVE 'N' TO WM-VALID-TXN-SW                          
045100             MOVE 'duplicate e-mail' TO WC-MSG-REASON             
045200         END-IF                                                   
045300     END-IF                                                       
045400     .                                                            
045500**********************************************************
045600 C0200-process-update.                                            
045700                                                                  
045800     MOVE 'C0200-process-update' TO WC-MSG-PARA                   
045900     PERFORM C0210-find-wallet-by-id                              
046000     IF WM-FOUND                                                  
046100         SET WM-IDX TO WS-FOUND-IDX                               
046200         IF WX-FULL-NAME = SPACE OR WX-EMAIL = SPACE              
046300             MOVE 'N' TO WM-VALID-TXN-SW                          
046400             MOVE 'full name and e-mail required'                 
046500                 TO WC-MSG-REASON                                 
046600         ELSE                                                     
046700             PERFORM C0111-edit-email-shape                       
046800         END-IF                                                   
046900                                                                  
047000         IF WM-VALID-TXN                                          
047100             MOVE WX-FULL-NAME TO WE-FULL-NAME(WM-IDX)            
047200             MOVE WX-EMAIL     TO WE-EMAIL(WM-IDX)                
047300             ADD 1 TO WE-VERSION(WM-IDX)                          
047400             ADD 1 TO WC-UPDATED-COUNT                            
047500         END-IF                                                   
047600     ELSE                                                         
047700         MOVE 'N' TO WM-VALID-TXN-SW                              
047800         MOVE 'wallet not found' TO WC-MSG-REASON                 
047900     END-IF                                                       
048000     .                                                            
048100                                                                  
048200**********************************************************        
048300 C0300-process-delete.                                            
048400                                                                  
048500     MOVE 'C0300-process-delete' TO WC-MSG-PARA                   
048600     PERFORM C0210-find-wallet-by-id                              
048700     IF WM-FOUND                                                  
048800         SET WM-IDX TO WS-FOUND-IDX                               
048900         MOVE 'Y' TO WE-DELETED-SW(WM-IDX)                        
049000         ADD 1 TO WC-DELETED-COUNT                                
049100     ELSE                                                         
049200         MOVE 'N' TO WM-VALID-TXN-SW                              
049300         MOVE 'wallet not found' TO WC-MSG-REASON                 
049400     END-IF                                                       
049500     .                                                            
049600                                                                  
049700**********************************************************        
049800 C0210-find-wallet-by-id.                                         
049900                                                                  
050000     MOVE 'N' TO WM-FOUND-SW                                      
050100     MOVE ZERO TO WS-FOUND-IDX                                    
050200     PERFORM C0211-test-one-id                                    
050300         VARYING WM-SRCH FROM 1 BY 1                              
050400             UNTIL WM-SRCH > WS-WALLET-COUNT OR WM-FOUND          
050500     .                                                            
050600                                                                  
050700**********************************************************        
050800 C0211-test-one-id.                                               
050900                                                                  
051000     IF WE-WALLET-ID(WM-SRCH) = WX-WALLET-ID                      
051100        AND NOT WE-IS-DELETED(WM-SRCH)                            
051200         MOVE WM-SRCH TO WS-FOUND-IDX                             
051300         SET WM-FOUND TO TRUE                                     
051400     END-IF                                                       
051500     .                                                            
051600                                                                  
051700**********************************************************        
051800 D0100-write-master.                                              
051900                                                                  
052000     OPEN OUTPUT WALLET-MASTER-WRK                                
052100     PERFORM D0110-write-one-wallet                               
052200         VARYING WM-IDX FROM 1 BY 1                               
052300             UNTIL WM-IDX > WS-WALLET-COUNT                       
052400     CLOSE WALLET-MASTER-WRK                                      
052500     .                                                            
052600                                                                  
052700**********************************************************        
052800 D0110-write-one-wallet.                                          
052900                                                                  
053000     IF NOT WE-IS-DELETED(WM-IDX)                                 
053100         MOVE WE-WALLET-ID(WM-IDX) TO WK-WALLET-ID                
053200         MOVE WE-FULL-NAME(WM-IDX) TO WK-FULL-NAME                
053300         MOVE WE-CPF-CNPJ(WM-IDX)  TO WK-CPF-CNPJ                 
053400         MOVE WE-EMAIL(WM-IDX)     TO WK-EMAIL                    
053500         MOVE WE-PASSWORD(WM-IDX)  TO WK-PASSWORD                 
053600         MOVE WE-BALANCE(WM-IDX)   TO WK-BALANCE                  
053700         MOVE WE-VERSION(WM-IDX)   TO WK-VERSION                  
053800         WRITE WK-WALLET-RECORD                                   
053900     END-IF                                                       
054000     .                                                            
054100                                                                  
054200**********************************************************        
054300 Z0900-error-routine.                                             
054400                                                                  
054500*    requires the ending dot (and no extension)!                  
054600     COPY Z0900-error-routine.                                    
054700     .                                                            
054800**********************************************************        
